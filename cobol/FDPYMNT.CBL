000100*---------------------------------
000200* FDPYMNT.CBL
000300* Payment schedule record - one
000400* written per installment, in
000500* PAYMENT-DATE order, interval 1
000600* thru DURATION.
000700* Column order matches the shop's
000800* reporting order: due date,
000900* opening balance, interest,
001000* principal, closing balance,
001100* amount due.
001200*---------------------------------
001300 FD  PAYMENT-FILE
001400     LABEL RECORDS ARE STANDARD.
001500 01  PAYMENT-RECORD.
001600     05  PAYMENT-DATE                  PIC 9(8).
001700     05  PAYMENT-INITIAL-PRINCIPAL     PIC S9(11)V99.
001800     05  PAYMENT-INTEREST                      PIC S9(9)V99.
001900     05  PAYMENT-PRINCIPAL                      PIC S9(11)V99.
002000     05  PAYMENT-REMAINING-PRINCIPAL    PIC S9(11)V99.
002100     05  PAYMENT-AMOUNT-DUE        PIC S9(11)V99.
002200     05  FILLER                            PIC X(09).
