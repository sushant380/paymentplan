000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. LNPLAN01.
000300 AUTHOR. D SOUKUP.
000400 INSTALLATION. LOAN SERVICING.
000500 DATE-WRITTEN. 03/14/88.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800*---------------------------------
000900* LNPLAN01 - builds the month by
001000* month repayment schedule for one
001100* loan.  Reads a PLAN-CRITERIA
001200* record, CALLs LNANUT01 for the
001300* fixed installment, then walks
001400* the loan to retirement writing
001500* a PAYMENT record per period.
001600* One criteria record per run -
001700* the loan desk's quote screen
001800* feeds one request at a time.
001900*
002000* CHANGE LOG
003100*---------------------------------
003200* 03/14/88 DS  ORIGINAL PROGRAM.                            DS001
003300* 08/02/88 DS  CALL LNANUT01 FOR THE INSTALLMENT FIGURE     DS002
003400*              INSTEAD OF RECOMPUTING THE ANNUITY HERE -    DS002
003500*              AUDIT WANTED ONE PLACE THAT OWNS THAT MATH.  DS002
003600* 04/11/89 RH  FINAL-PERIOD CAP - LAST INSTALLMENT WAS      RH010
003700*              OVERPAYING THE BORROWER BY A FEW CENTS ON    RH010
003800*              SHORT-BALANCE LOANS.  CAP PMT-AMOUNT AND     RH010
003900*              PRINCIPAL TO WHAT'S LEFT OWING.              RH010
004000* 11/09/89 MB  30/360 INTEREST NOW CARRIES NOMINAL-RATE/    MB010
004100*              100 TO 4 DECIMALS BEFORE MULTIPLYING - 2-    MB010
004200*              DECIMAL ROUNDING WAS LOSING A CENT A YEAR    MB010
004300*              ON LOW-RATE LOANS.                           MB010
004400* 05/22/91 RH  DUE DATE NOW ADVANCES A FLAT 30 DAYS EVERY   RH011
004500*              PERIOD INCLUDING THE LAST ONE - WAS          RH011
004600*              STOPPING THE ADVANCE ON THE FINAL PERIOD.    RH011
004700* 09/30/98 DS  Y2K - START-DATE AND EVERY DATE FIELD IN     DS003
004800*              THIS PROGRAM CARRY A FULL 4-DIGIT YEAR, NO   DS003
004900*              2-DIGIT WINDOWING LOGIC ANYWHERE IN HERE.    DS003
005000* 06/06/02 TLK CHANGED REQUEST 4471 - END OF JOB NOW        TLK02
005100*              DISPLAYS THE INSTALLMENT COUNT AS A CONTROL  TLK02
005200*              TOTAL FOR THE LOAN DESK'S RECONCILIATION.    TLK02
005300* 02/19/04 RH  CHANGED REQUEST 4802 - INTEREST WAS BEING          RH012
005400*              TRUNCATED INTO PERIOD-INTEREST INSTEAD          RH012
005500*              OF ROUNDED, SHORTING A PENNY OF INTEREST ON        RH012
005600*              MANY PERIODS.  NOW A ROUNDED COMPUTE.              RH012
005700*---------------------------------
005800 ENVIRONMENT DIVISION.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006400     COPY "SLPLANC.CBL".
006500     COPY "SLPYMNT.CBL".
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900     COPY "FDPLANC.CBL".
007000     COPY "FDPYMNT.CBL".
007100
007200 WORKING-STORAGE SECTION.
007300
007400 77  SCHEDULE-INTERVAL                  PIC S9(4) COMP VALUE ZERO.
007500 77  TOTAL-INSTALLMENTS        PIC S9(4) COMP VALUE ZERO.
007600
007700 01  EOF-SWITCH                PIC X VALUE "N".
007800     88  NO-MORE-CRITERIA         VALUE "Y".
007900
008000 01  CURRENT-OUTSTANDING       PIC S9(11)V99.
008100 01  PMT-AMOUNT                PIC S9(11)V99.
008200 01  PERIOD-INTEREST           PIC S9(9)V99.
008300 01  PERIOD-PRINCIPAL          PIC S9(11)V99.
008400 01  REMAINING-PRINCIPAL       PIC S9(11)V99.
008500 01  PERIOD-START-BALANCE      PIC S9(11)V99.
008600
008700*---------------------------------
008800* High-precision 30/360 work
008900* fields - MB010.
009000*---------------------------------
009600 01  RATE-AS-DECIMAL           PIC S9(4)V9(4).
009700 01  INTEREST-RAW              PIC S9(9)V9(14).
009800
009900*---------------------------------
010000* Sign/magnitude view of the
010100* balance, for the reject trace.
010200*---------------------------------
010700 01  BALANCE-DISPLAY           PIC S9(11)V99
010800                                  SIGN LEADING SEPARATE.
010900 01  FILLER REDEFINES BALANCE-DISPLAY.
011000     05  BALANCE-SIGN          PIC X.
011100     05  BALANCE-MAGNITUDE     PIC 9(11)V99.
011200
011300     COPY "WSDATE01.CBL".
011400     COPY "LKANUITY.CBL".
011500
011600 PROCEDURE DIVISION.
011700 OPENING-PROCEDURE.
011800     OPEN INPUT PLAN-CRITERIA-FILE.
011900     OPEN OUTPUT PAYMENT-FILE.
012000     PERFORM READ-PLAN-CRITERIA.
012100
012200 MAIN-PROCESS.
012300     PERFORM PROCESS-ONE-LOAN UNTIL NO-MORE-CRITERIA.
012400
012500 CLOSING-PROCEDURE.
012600     CLOSE PLAN-CRITERIA-FILE.
012700     CLOSE PAYMENT-FILE.
012800     PERFORM END-OF-JOB-TOTALS.
012900     STOP RUN.
013000
013100 READ-PLAN-CRITERIA.
013200     READ PLAN-CRITERIA-FILE
013300         AT END MOVE "Y" TO EOF-SWITCH.
013400
013500*---------------------------------
013600* One loan in, installment from
013700* LNANUT01, then the schedule -
013800* DS002.
013900*---------------------------------
014100 PROCESS-ONE-LOAN.
014200     MOVE CRITERIA-START-DATE TO DATE-CCYYMMDD.
014300     PERFORM CHECK-DATE.
014400     IF DATE-IS-VALID
014500         PERFORM LOAD-ANNUITY-PARMS
014600         CALL "LNANUT01" USING ANNUITY-PARMS
014700         IF ANNUITY-CALC-IS-OK
014800             PERFORM INITIALIZE-LOAN-STATE
014900             PERFORM BUILD-SCHEDULE
015000                 VARYING SCHEDULE-INTERVAL FROM 1 BY 1
015100                     UNTIL SCHEDULE-INTERVAL > CRITERIA-DURATION
015200         ELSE
015300             PERFORM DISPLAY-REJECTED-LOAN
015400     ELSE
015500         PERFORM DISPLAY-REJECTED-LOAN.
015600     PERFORM READ-PLAN-CRITERIA.
015700
015800 LOAD-ANNUITY-PARMS.
015900     MOVE CRITERIA-DURATION TO PLAN-DURATION.
016000     MOVE CRITERIA-NOMINAL-RATE TO PLAN-NOMINAL-RATE.
016100     MOVE CRITERIA-LOAN-AMOUNT TO PLAN-LOAN-AMOUNT.
016200
016300 INITIALIZE-LOAN-STATE.
016400     MOVE CRITERIA-LOAN-AMOUNT TO CURRENT-OUTSTANDING.
016500     MOVE ANNUITY-AMOUNT TO PMT-AMOUNT.
016600     MOVE CRITERIA-START-DATE TO DATE-CCYYMMDD.
016700
016800*---------------------------------
016900* One installment period, steps
017000* 1 thru 7 of the amortization.
017100*---------------------------------
017500 BUILD-SCHEDULE.
017600     MOVE CURRENT-OUTSTANDING TO PERIOD-START-BALANCE.
017700     PERFORM COMPUTE-PERIOD-INTEREST.
017800     PERFORM COMPUTE-PERIOD-PRINCIPAL.
017900     IF CURRENT-OUTSTANDING NOT > PMT-AMOUNT
018000         MOVE CURRENT-OUTSTANDING TO PMT-AMOUNT
018100         MOVE CURRENT-OUTSTANDING TO PERIOD-PRINCIPAL.
018200     COMPUTE REMAINING-PRINCIPAL =
018300         CURRENT-OUTSTANDING - PERIOD-PRINCIPAL.
018400     PERFORM WRITE-PAYMENT-RECORD.
018500     PERFORM ADVANCE-DATE-30-DAYS.
018600     MOVE REMAINING-PRINCIPAL TO CURRENT-OUTSTANDING.
018700     ADD 1 TO TOTAL-INSTALLMENTS.
018800
018900*---------------------------------
019000* Simple interest, 30/360, off
019100* NOMINAL-RATE - not LNANUT01's
019200* EFFECTIVE-RATE - MB010.  A
019300* ROUNDED COMPUTE, not a plain
019400* MOVE - RH012.
019500*---------------------------------
020400 COMPUTE-PERIOD-INTEREST.
020500     COMPUTE RATE-AS-DECIMAL ROUNDED =                         RH012
020600         CRITERIA-NOMINAL-RATE / 100.
020700     COMPUTE INTEREST-RAW =
020800         ((RATE-AS-DECIMAL * 30) / 360)
020900             * CURRENT-OUTSTANDING.
021000     COMPUTE PERIOD-INTEREST ROUNDED = INTEREST-RAW.        RH012
021100
021200 COMPUTE-PERIOD-PRINCIPAL.
021300     COMPUTE PERIOD-PRINCIPAL ROUNDED =
021400         PMT-AMOUNT - PERIOD-INTEREST.
021500
021600 WRITE-PAYMENT-RECORD.
021700     MOVE DATE-CCYYMMDD TO PAYMENT-DATE.
021800     MOVE PERIOD-START-BALANCE
021900         TO PAYMENT-INITIAL-PRINCIPAL.
022000     MOVE PERIOD-INTEREST TO PAYMENT-INTEREST.
022100     MOVE PERIOD-PRINCIPAL TO PAYMENT-PRINCIPAL.
022200     MOVE REMAINING-PRINCIPAL
022300         TO PAYMENT-REMAINING-PRINCIPAL.
022400     MOVE PMT-AMOUNT TO PAYMENT-AMOUNT-DUE.
022500     WRITE PAYMENT-RECORD.
022600
022700*---------------------------------
022800* TLK02 - installment count as
022900* a control total, not a row.
023000*---------------------------------
023300 END-OF-JOB-TOTALS.
023400     DISPLAY "LNPLAN01 - INSTALLMENTS WRITTEN: "
023500         TOTAL-INSTALLMENTS.
023600
023700*---------------------------------
023800* Bad date or rejected criteria -
023900* trace the amount to the job log.
024000*---------------------------------
024500 DISPLAY-REJECTED-LOAN.
024600     MOVE CRITERIA-LOAN-AMOUNT TO BALANCE-DISPLAY.
024700     DISPLAY "LNPLAN01 - REJECTED LOAN, AMOUNT "
024800         BALANCE-DISPLAY.
024900
025000     COPY "PLDATE01.CBL".
