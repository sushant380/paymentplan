000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. LNANUT01.
000300 AUTHOR. R HAESSLER.
000400 INSTALLATION. LOAN SERVICING.
000500 DATE-WRITTEN. 03/14/88.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800*---------------------------------
000900* LNANUT01 - computes the fixed
001000* monthly installment for a loan
001100* from duration, rate and
001200* principal.  CALLed once per
001300* run by LNPLAN01.
001400* CHANGE LOG
002700*---------------------------------
002800* 03/14/88 RH  ORIGINAL PROGRAM.                            RH001
002900* 08/02/88 RH  ROUND UP ON THE ANNUITY FIGURE ONLY -        RH002
003000*              AUDIT WANTED THE INSTALLMENT NEVER UNDER-    RH002
003100*              COMPUTED BY A PENNY.                         RH002
003200* 11/09/89 MB  HIGH-PRECISION EFFECTIVE RATE - 2-DECIMAL    MB001
003300*              ROUNDING WAS DRIFTING THE POWER TERM ON      MB001
003400*              LONG-TERM LOANS.  CARRY 14 DECIMALS NOW.     MB001
003500* 05/22/91 RH  ADDED RANGE CHECK ON DURATION - A ZERO       RH003
003600*              DURATION BLEW UP THE POWER TERM CALC.        RH003
003700* 02/17/93 MB  VENDOR AUDIT REQUESTED TRACE DISPLAY OF      MB002
003800*              REJECTED CRITERIA WHEN VALIDATION FAILS.     MB002
003900* 09/30/98 RH  Y2K - FULL-YEAR WORK FIELD WIDENED, NO       RH004
004000*              2-DIGIT YEAR MATH LEFT IN THIS MODULE.       RH004
004100* 06/06/02 TLK CHANGED REQUEST 4471 - LOAN-AMOUNT LOWER     TLK01
004200*              BOUND ENFORCED (MUST BE > 0, NOT JUST        TLK01
004300*              NOT NEGATIVE).                               TLK01
004400*---------------------------------
004500 ENVIRONMENT DIVISION.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800 DATA DIVISION.
004900 FILE SECTION.
005000 WORKING-STORAGE SECTION.
005100
005200 77  POWER-EXPONENT            PIC S9(4) COMP.
005700
005800 01  EFFECTIVE-RATE            PIC S9(4)V9(14).
005900 01  POWER-TERM                PIC S9(4)V9(14) VALUE 1.
006000 01  POWER-FACTOR              PIC S9(4)V9(14).
006100 01  DENOMINATOR               PIC S9(4)V9(14).
006200 01  NUMERATOR                 PIC S9(9)V9(14).
006300 01  ANNUITY-RAW               PIC S9(9)V9(14).
006400 01  ANNUITY-TRUNCATED         PIC S9(11)V99.
006500
006600*---------------------------------
006700* Sign/magnitude trace views of
006800* the criteria, for the reject
006900* display - same idea as CURDAT.
007000*---------------------------------
007400 01  LOAN-DISPLAY              PIC S9(11)V99
007500                                  SIGN LEADING SEPARATE.
007600 01  FILLER REDEFINES LOAN-DISPLAY.
007700     05  LOAN-SIGN             PIC X.
007800     05  LOAN-MAGNITUDE        PIC 9(11)V99.
007900
008000 01  RATE-DISPLAY              PIC S9(4)V9(4)
008100                                  SIGN LEADING SEPARATE.
008200 01  FILLER REDEFINES RATE-DISPLAY.
008300     05  RATE-SIGN             PIC X.
008400     05  RATE-MAGNITUDE        PIC 9(4)V9(4).
008500
008600 01  DURATION-DISPLAY          PIC S9(4)
008700                                  SIGN LEADING SEPARATE.
008800 01  FILLER REDEFINES DURATION-DISPLAY.
008900     05  DURATION-SIGN         PIC X.
009000     05  DURATION-MAGNITUDE    PIC 9(4).
009100
009200 01  TRACE-LINE.
009300     05  FILLER                   PIC X(19)
009400         VALUE "REJECTED - DUR/RATE/AMT ".
009500     05  TRACE-DURATION        PIC ZZZ9.
009600     05  FILLER                   PIC X(1) VALUE SPACE.
009700     05  TRACE-RATE            PIC ZZZ9.9999.
009800     05  FILLER                   PIC X(1) VALUE SPACE.
009900     05  TRACE-AMOUNT          PIC ZZZZZZZZZZ9.99-.
010000     05  FILLER                   PIC X(10) VALUE SPACE.
010100
010200 LINKAGE SECTION.
010300     COPY "LKANUITY.CBL".
010400
010500 PROCEDURE DIVISION USING ANNUITY-PARMS.
010600 PROGRAM-BEGIN.
010700     PERFORM VALIDATE-CRITERIA.
010800     IF ANNUITY-CALC-IS-OK
010900         PERFORM COMPUTE-EFFECTIVE-RATE
011000         PERFORM COMPUTE-ANNUITY-AMOUNT
011100     ELSE
011200         MOVE ZEROES TO ANNUITY-AMOUNT
011300         PERFORM DISPLAY-REJECTED-CRITERIA.
011400
011500 PROGRAM-EXIT.
011600     GOBACK.
011700
011800*---------------------------------
011900* DURATION/RATE/AMOUNT must be
012000* present and in range - RH003/TLK01.
012100*---------------------------------
012800 VALIDATE-CRITERIA.
012900     MOVE "Y" TO ANNUITY-RETURN-CODE.
013000     IF PLAN-DURATION < 1
013100         MOVE "N" TO ANNUITY-RETURN-CODE
013200     ELSE
013300     IF PLAN-NOMINAL-RATE NOT > ZEROES
013400         MOVE "N" TO ANNUITY-RETURN-CODE
013500     ELSE
013600     IF PLAN-LOAN-AMOUNT NOT > ZEROES
013700         MOVE "N" TO ANNUITY-RETURN-CODE.
013800
013900*---------------------------------
014000* EFFECTIVE-RATE = NOMINAL-RATE
014100* / 100 / 12, to 14 decimals - MB001.
014200*---------------------------------
014700 COMPUTE-EFFECTIVE-RATE.
014800     COMPUTE EFFECTIVE-RATE ROUNDED =
014900         (PLAN-NOMINAL-RATE / 100) / 12.
015000
015100*---------------------------------
015200* ANNUITY = RATE*LOAN / (1 -
015300* (1+RATE)**(-DURATION)); power
015400* term built by repeated
015500* multiplication, not ** - RH001.
015600*---------------------------------
016600 COMPUTE-ANNUITY-AMOUNT.
016700     MOVE 1 TO POWER-TERM.
016800     COMPUTE POWER-FACTOR = 1 + EFFECTIVE-RATE.
016900     PERFORM BUILD-POWER-TERM
017000         VARYING POWER-EXPONENT FROM 1 BY 1
017100             UNTIL POWER-EXPONENT > PLAN-DURATION.
017200
017300     COMPUTE NUMERATOR =
017400         EFFECTIVE-RATE * PLAN-LOAN-AMOUNT.
017500     COMPUTE DENOMINATOR = 1 - (1 / POWER-TERM).
017600
017700     COMPUTE ANNUITY-RAW =
017800         (NUMERATOR / DENOMINATOR).
017900     PERFORM ROUND-ANNUITY-UP.
018000
018100*---------------------------------
018200* (1+EFFECTIVE-RATE) raised to
018300* DURATION - same VARYING-loop
018400* shape as CMPINT03's interest.
018500*---------------------------------
018900 BUILD-POWER-TERM.
019000     COMPUTE POWER-TERM ROUNDED =
019100         POWER-TERM * POWER-FACTOR.
019200
019300*---------------------------------
019400* Round the raw annuity UP to the
019500* penny - RH002.  Truncate to 2
019600* decimals, bump a cent if any
019700* was cut off - never shorts the
019800* borrower, per audit mandate.
019900*---------------------------------
020500 ROUND-ANNUITY-UP.
020600     MOVE ANNUITY-RAW TO ANNUITY-TRUNCATED.
020700     IF ANNUITY-TRUNCATED NOT = ANNUITY-RAW
020800         ADD .01 TO ANNUITY-TRUNCATED.
020900     MOVE ANNUITY-TRUNCATED TO ANNUITY-AMOUNT.
021000
021100*---------------------------------
021200* MB002 - trace rejected criteria
021300* to the job log.
021400*---------------------------------
021700 DISPLAY-REJECTED-CRITERIA.
021800     MOVE PLAN-DURATION TO TRACE-DURATION.
021900     MOVE PLAN-NOMINAL-RATE TO TRACE-RATE.
022000     MOVE PLAN-LOAN-AMOUNT TO TRACE-AMOUNT.
022100     DISPLAY TRACE-LINE.
