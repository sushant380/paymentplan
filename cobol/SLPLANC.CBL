000100*---------------------------------
000200* SLPLANC.CBL
000300* SELECT clause for the incoming
000400* loan plan criteria file used by
000500* the repayment plan generator.
000600* One record per run - the loan
000700* to be scheduled.
000800*---------------------------------
000900     SELECT PLAN-CRITERIA-FILE
001000         ASSIGN TO "PLANCRIT"
001100         ORGANIZATION IS LINE SEQUENTIAL.
