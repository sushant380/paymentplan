000100*---------------------------------
000200* WSDATE01.CBL
000300* Working storage for the 30-day-
000400* month date advance used by the
000500* repayment schedule loop, and
000600* for validating the loan's
000700* START-DATE on the way in.
000800* Reworked from the old DATE05
000900* test program's date fields -
001000* CCYYMMDD split out CC/YY/MM/DD
001100* same as the one SLSRPT04 uses,
001200* not the 2-digit CCYY typo in
001300* the original DATE05 copy.
001400*---------------------------------
001500 01  DATE-CCYYMMDD              PIC 9(8).
001600 01  FILLER REDEFINES DATE-CCYYMMDD.
001700     05  DATE-CC                PIC 99.
001800     05  DATE-YY                PIC 99.
001900     05  DATE-MM                PIC 99.
002000     05  DATE-DD                PIC 99.
002100
002200 01  NEW-CCYYMMDD            PIC 9(8).
002300 01  FILLER REDEFINES NEW-CCYYMMDD.
002400     05  NEW-CC              PIC 99.
002500     05  NEW-YY              PIC 99.
002600     05  NEW-MM              PIC 99.
002700     05  NEW-DD              PIC 99.
002800
002900*---------------------------------
003000* Days-per-month table, same
003100* VALUE/REDEFINES/OCCURS style
003200* SLSRPT04 uses for its division
003300* and category tables.
003400*---------------------------------
003500 01  MONTH-LENGTHS.
003600     05  FILLER                 PIC 99 VALUE 31.
003700     05  FILLER                 PIC 99 VALUE 28.
003800     05  FILLER                 PIC 99 VALUE 31.
003900     05  FILLER                 PIC 99 VALUE 30.
004000     05  FILLER                 PIC 99 VALUE 31.
004100     05  FILLER                 PIC 99 VALUE 30.
004200     05  FILLER                 PIC 99 VALUE 31.
004300     05  FILLER                 PIC 99 VALUE 31.
004400     05  FILLER                 PIC 99 VALUE 30.
004500     05  FILLER                 PIC 99 VALUE 31.
004600     05  FILLER                 PIC 99 VALUE 30.
004700     05  FILLER                 PIC 99 VALUE 31.
004800 01  FILLER REDEFINES MONTH-LENGTHS.
004900     05  DAYS-IN-MONTH OCCURS 12 TIMES
005000          INDEXED BY MONTH-INDEX
005100                                 PIC 99.
005200
005300 01  FULL-YEAR               PIC 9(4).
005400 01  LEAP-QUOTIENT           PIC 9(4) COMP.
005500 01  LEAP-REMAINDER          PIC 9(4) COMP.
005600 01  DAYS-TO-ADD             PIC 9(2) COMP VALUE 30.
005700 01  DAYS-LEFT-THIS-MONTH    PIC 9(2) COMP.
005800
005900 01  VALID-DATE-FLAG            PIC X.
006000     88  DATE-IS-VALID          VALUE "Y".
006100     88  DATE-IS-INVALID        VALUE "N".
006200
006300 01  LEAP-YEAR-FLAG          PIC X.
006400     88  YEAR-IS-LEAP           VALUE "Y".
006500     88  YEAR-IS-NOT-LEAP       VALUE "N".
