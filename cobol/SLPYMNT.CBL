000100*---------------------------------
000200* SLPYMNT.CBL
000300* SELECT clause for the outgoing
000400* payment schedule file. One
000500* record is written per
000600* installment, in due-date order.
000700*---------------------------------
000800     SELECT PAYMENT-FILE
000900         ASSIGN TO "PAYMENTS"
001000         ORGANIZATION IS LINE SEQUENTIAL.
