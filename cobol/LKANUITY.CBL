000100*---------------------------------
000200* LKANUITY.CBL
000300* Parameter block passed on the
000400* CALL to LNANUT01 and picked up
000500* in LNANUT01's LINKAGE SECTION.
000600* LNPLAN01 loads PLAN-DURATION,
000700* PLAN-NOMINAL-RATE and
000800* PLAN-LOAN-AMOUNT before the CALL;
000900* LNANUT01 returns ANNUITY-
001000* AMOUNT and ANNUITY-RETURN-CODE.
001100*---------------------------------
001200 01  ANNUITY-PARMS.
001300     05  PLAN-DURATION              PIC 9(4).
001400     05  PLAN-NOMINAL-RATE          PIC 9(4)V9(4).
001500     05  PLAN-LOAN-AMOUNT           PIC 9(11)V99.
001600     05  ANNUITY-AMOUNT        PIC S9(11)V99.
001700     05  ANNUITY-RETURN-CODE           PIC X.
001800         88  ANNUITY-CALC-IS-OK        VALUE "Y".
001900         88  ANNUITY-CALC-IS-ERROR     VALUE "N".
002000     05  FILLER                   PIC X(05).
