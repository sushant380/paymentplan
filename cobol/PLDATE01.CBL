000100*---------------------------------
000200* PLDATE01.CBL
000300* Date routines shared by the
000400* loan plan generator.
000500*
000600* CHECK-DATE
000700*  USAGE: MOVE date(ccyymmdd) TO
000800*         DATE-CCYYMMDD.
000900*         PERFORM CHECK-DATE.
001000*  RETURNS: DATE-IS-VALID or
001100*           DATE-IS-INVALID.
001200*  Adapted from the old DATE05
001300*  test program's edit chain -
001400*  no ZERO-DATE-IS-OK switch
001500*  here, START-DATE is always
001600*  a required field.
001700*
001800* ADVANCE-DATE-30-DAYS
001900*  USAGE: MOVE date(ccyymmdd) TO
002000*         DATE-CCYYMMDD.
002100*         PERFORM ADVANCE-DATE-
002200*         30-DAYS.
002300*  RETURNS: DATE-CCYYMMDD moved
002400*           ahead 30 days flat -
002500*           NOT a calendar month.
002600*---------------------------------
002700 CHECK-DATE.
002800     MOVE "Y" TO VALID-DATE-FLAG.
002900     IF DATE-CCYYMMDD = ZEROES
003000         MOVE "N" TO VALID-DATE-FLAG
003100     ELSE
003200     IF DATE-MM < 1 OR DATE-MM > 12
003300         MOVE "N" TO VALID-DATE-FLAG
003400     ELSE
003500     IF DATE-DD < 1 OR DATE-DD > 31
003600         MOVE "N" TO VALID-DATE-FLAG
003700     ELSE
003800     IF (DATE-DD > 30) AND
003900        (DATE-MM = 4 OR 6 OR 9 OR 11)
004000         MOVE "N" TO VALID-DATE-FLAG
004100     ELSE
004200     IF DATE-DD > 29 AND DATE-MM = 2
004300         MOVE "N" TO VALID-DATE-FLAG
004400     ELSE
004500     IF DATE-DD = 29 AND DATE-MM = 2
004600         COMPUTE FULL-YEAR = DATE-CC * 100 + DATE-YY
004700         PERFORM CHECK-LEAP-YEAR
004800         IF YEAR-IS-LEAP
004900             MOVE "Y" TO VALID-DATE-FLAG
005000         ELSE
005100             MOVE "N" TO VALID-DATE-FLAG.
005200
005300*---------------------------------
005400* Leap year test - evenly
005500* divisible by 400, or by 4 but
005600* not by 100.
005700*---------------------------------
005800 CHECK-LEAP-YEAR.
005900     MOVE "N" TO LEAP-YEAR-FLAG.
006000     DIVIDE FULL-YEAR BY 400 GIVING LEAP-QUOTIENT
006100            REMAINDER LEAP-REMAINDER.
006200     IF LEAP-REMAINDER = 0
006300         MOVE "Y" TO LEAP-YEAR-FLAG
006400     ELSE
006500         DIVIDE FULL-YEAR BY 100 GIVING LEAP-QUOTIENT
006600                REMAINDER LEAP-REMAINDER
006700         IF LEAP-REMAINDER = 0
006800             MOVE "N" TO LEAP-YEAR-FLAG
006900         ELSE
007000             DIVIDE FULL-YEAR BY 4 GIVING LEAP-QUOTIENT
007100                    REMAINDER LEAP-REMAINDER
007200             IF LEAP-REMAINDER = 0
007300                 MOVE "Y" TO LEAP-YEAR-FLAG
007400             ELSE
007500                 MOVE "N" TO LEAP-YEAR-FLAG.
007600
007700*---------------------------------
007800* Add a flat 30 days to the due
007900* date - this is NOT a calendar
008000* month, the installment due
008100* date just slides 30 days down
008200* the calendar every period, so
008300* Jan 31 + 30 days lands on
008400* Mar 2, not Feb 28/29.
008500*---------------------------------
008600 ADVANCE-DATE-30-DAYS.
008700     MOVE DATE-CCYYMMDD TO NEW-CCYYMMDD.
008800     ADD DAYS-TO-ADD TO NEW-DD.
008900     PERFORM GET-DAYS-IN-NEW-MONTH.
009000     PERFORM ROLL-OVER-A-MONTH
009100         UNTIL NEW-DD NOT > DAYS-LEFT-THIS-MONTH.
009200     MOVE NEW-CCYYMMDD TO DATE-CCYYMMDD.
009300
009400 ROLL-OVER-A-MONTH.
009500     SUBTRACT DAYS-LEFT-THIS-MONTH FROM NEW-DD.
009600     ADD 1 TO NEW-MM.
009700     IF NEW-MM > 12
009800         MOVE 1 TO NEW-MM
009900         ADD 1 TO NEW-YY
010000         IF NEW-YY > 99
010100             MOVE 0 TO NEW-YY
010200             ADD 1 TO NEW-CC.
010300     PERFORM GET-DAYS-IN-NEW-MONTH.
010400
010500 GET-DAYS-IN-NEW-MONTH.
010600     SET MONTH-INDEX TO NEW-MM.
010700     MOVE DAYS-IN-MONTH (MONTH-INDEX)
010800         TO DAYS-LEFT-THIS-MONTH.
010900     IF NEW-MM = 2
011000         COMPUTE FULL-YEAR = NEW-CC * 100 + NEW-YY
011100         PERFORM CHECK-LEAP-YEAR
011200         IF YEAR-IS-LEAP
011300             MOVE 29 TO DAYS-LEFT-THIS-MONTH.
