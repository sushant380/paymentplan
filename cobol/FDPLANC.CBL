000100*---------------------------------
000200* FDPLANC.CBL
000300* Loan plan criteria record.
000400* One logical record per run -
000500* duration, nominal rate, loan
000600* amount and start date for the
000700* loan whose schedule is to be
000800* built.
000900*---------------------------------
001000 FD  PLAN-CRITERIA-FILE
001100     LABEL RECORDS ARE STANDARD.
001200 01  PLAN-CRITERIA-RECORD.
001300     05  CRITERIA-DURATION              PIC 9(4).
001400     05  CRITERIA-NOMINAL-RATE          PIC 9(4)V9(4).
001500     05  CRITERIA-LOAN-AMOUNT           PIC 9(11)V99.
001600     05  CRITERIA-START-DATE            PIC 9(8).
001700     05  FILLER                   PIC X(27).
